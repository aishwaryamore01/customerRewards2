000100*================================================================ RWRD1000
000200* PROGRAMA    : RWRD1000                                          RWRD1000
000300* ANALISTA    : J.TORRES                                          RWRD1000
000400* PROGRAMADOR : J.TORRES                                          RWRD1000
000500* SISTEMA     : SRP - SISTEMA DE RECOMPENSAS AO CLIENTE           RWRD1000
000600* TIPO OBJETO : PROGRAMA COBOL/BATCH                              RWRD1000
000700* LINGUAGEM   : COBOL II                                          RWRD1000
000800* DATA        : 12/03/1987                                        RWRD1000
000900* AMBIENTE    : BATCH                                             RWRD1000
001000* FINALIDADE  : CALCULA OS PONTOS DE RECOMPENSA DE UM CLIENTE     RWRD1000
001100*               A PARTIR DAS TRANSACOES DO PERIODO INFORMADO.     RWRD1000
001200*               GRAVA O DETALHE DE PONTOS POR TRANSACAO E OS      RWRD1000
001300*               TOTAIS MENSAIS PARA O PROGRAMA RWRD1002.          RWRD1000
001400*================================================================ RWRD1000
001500* VRS AUTOR             ALTERACAO                     DATA        RWRD1000
001600* --------------------------------------------------------------- RWRD1000
001700* 001 J.TORRES          IMPLANTACAO INICIAL            12/03/1987 RWRD1000
001800* 002 J.TORRES          AJUSTE FAIXA DE 50 A 100        02/07/1987RWRD1000
001900* 003 M.ROCHA           INCLUIDA FAIXA ACIMA DE 100     19/11/1987RWRD1000
002000* 004 M.ROCHA           CORRIGIDO TRUNC. DE CENTAVOS    03/02/1988RWRD1000
002100* 005 J.TORRES          INCLUIDO TOTAL POR MES          14/06/1988RWRD1000
002200* 006 L.PEREIRA         TABELA DE MESES AMPLIADA P/ 36  22/01/1990RWRD1000
002300* 007 L.PEREIRA         INCLUIDA ORDENACAO DO ARQ MTHTOT 09/05/90 RWRD1000
002400* 008 S.ANDRADE         CHAVE DE BUSCA POR ANO/MES      17/08/1991RWRD1000
002500* 009 S.ANDRADE         SWITCH UPSI-0 P/ TRACE DE DEBUG 03/12/1991RWRD1000
002600* 010 M.ROCHA           REJEITA CLIENTE INEXISTENTE     25/03/1993RWRD1000
002700* 011 M.ROCHA           REJEITA PERIODO SEM TRANSACAO   25/03/1993RWRD1000
002800* 012 J.TORRES          REVISAO GERAL P/ LINE SEQUENTIAL 11/10/94 RWRD1000
002900* 013 L.PEREIRA         AJUSTE LIMITES PIC CONTADORES   30/06/1996RWRD1000
003000* 014 S.ANDRADE         PREPARACAO ANO 2000 - CHAVE ANO  14/09/98 RWRD1000
003100*               COM 4 DIGITOS EM WS-MONTH-KEY-YEAR                RWRD1000
003200* 015 S.ANDRADE         TESTES DE VIRADA DE SECULO OK   29/12/1999RWRD1000
003250* 016 L.PEREIRA         AREAS DE FOLGA NOS GRUPOS DE WS 14/03/2001RWRD1000
003300*================================================================ RWRD1000
003400*                                                                 RWRD1000
003500 IDENTIFICATION DIVISION.                                         RWRD1000
003600*                                                                 RWRD1000
003700 PROGRAM-ID. RWRD1000.                                            RWRD1000
003800 AUTHOR. J.TORRES.                                                RWRD1000
003900 INSTALLATION. ALEPH DATA PROCESSING CENTER.                      RWRD1000
004000 DATE-WRITTEN. 12/03/1987.                                        RWRD1000
004100 DATE-COMPILED.                                                   RWRD1000
004200 SECURITY. USO INTERNO - CONFIDENCIAL.                            RWRD1000
004300*                                                                 RWRD1000
004400*---------------------------------------------------------------- RWRD1000
004500* ESTE PROGRAMA E O MOTOR DE CALCULO DO SISTEMA DE RECOMPENSAS.   RWRD1000
004600* LE O CADASTRO DE CLIENTES (CUSTMAST) PARA CONFIRMAR QUE O       RWRD1000
004700* CLIENTE INFORMADO EXISTE, DEPOIS PERCORRE O ARQUIVO DE          RWRD1000
004800* TRANSACOES (TRNFILE) CALCULANDO OS PONTOS DE CADA TRANSACAO     RWRD1000
004900* DENTRO DO PERIODO PEDIDO. GRAVA O DETALHE EM TRWARD E OS        RWRD1000
005000* TOTAIS MENSAIS/GERAL EM MTHTOT PARA O RWRD1002 IMPRIMIR.        RWRD1000
005100*---------------------------------------------------------------- RWRD1000
005200*                                                                 RWRD1000
005300 ENVIRONMENT DIVISION.                                            RWRD1000
005400*                                                                 RWRD1000
005500 CONFIGURATION SECTION.                                           RWRD1000
005600*                                                                 RWRD1000
005700 SPECIAL-NAMES.                                                   RWRD1000
005800     UPSI-0 ON REWARD-TRACE-ON                                    RWRD1000
005900            OFF REWARD-TRACE-OFF.                                 RWRD1000
006000*                                                                 RWRD1000
006100 INPUT-OUTPUT SECTION.                                            RWRD1000
006200*                                                                 RWRD1000
006300 FILE-CONTROL.                                                    RWRD1000
006400*                                                                 RWRD1000
006500     SELECT CUSTMAST ASSIGN TO CUSTMAST                           RWRD1000
006600         ORGANIZATION IS LINE SEQUENTIAL.                         RWRD1000
006700     SELECT TRNFILE  ASSIGN TO TRNFILE                            RWRD1000
006800         ORGANIZATION IS LINE SEQUENTIAL.                         RWRD1000
006900     SELECT TRWARD   ASSIGN TO TRWARD                             RWRD1000
007000         ORGANIZATION IS LINE SEQUENTIAL.                         RWRD1000
007100     SELECT MTHTOT   ASSIGN TO MTHTOT                             RWRD1000
007200         ORGANIZATION IS LINE SEQUENTIAL.                         RWRD1000
007300*                                                                 RWRD1000
007400 DATA DIVISION.                                                   RWRD1000
007500*                                                                 RWRD1000
007600 FILE SECTION.                                                    RWRD1000
007700*                                                                 RWRD1000
007800* CADASTRO DE CLIENTES - COMPARTILHADO COM OUTROS SISTEMAS.       RWRD1000
007900 FD  CUSTMAST.                                                    RWRD1000
008000 01  CUSTOMER-MASTER-RECORD.                                      RWRD1000
008100     03  CM-CUST-ID              PIC 9(09).                       RWRD1000
008200     03  CM-CUST-NAME            PIC X(40).                       RWRD1000
008300     03  CM-CUST-PHONE           PIC X(15).                       RWRD1000
008400     03  FILLER                  PIC X(16).                       RWRD1000
008500*                                                                 RWRD1000
008600* TRANSACOES DE COMPRA DO CLIENTE NO PERIODO.                     RWRD1000
008700 FD  TRNFILE.                                                     RWRD1000
008800 01  CUSTOMER-TRANSACTION-RECORD.                                 RWRD1000
008900     03  CT-TXN-ID               PIC 9(09).                       RWRD1000
009000     03  CT-CUST-ID              PIC 9(09).                       RWRD1000
009100     03  CT-TXN-DATE             PIC 9(08).                       RWRD1000
009200     03  CT-TXN-AMOUNT           PIC S9(07)V9(02).                RWRD1000
009300     03  CT-TXN-PRODUCT          PIC X(20).                       RWRD1000
009400     03  FILLER                  PIC X(25).                       RWRD1000
009500*                                                                 RWRD1000
009600* DETALHE DE PONTOS POR TRANSACAO - SAIDA PARA CONFERENCIA.       RWRD1000
009700 FD  TRWARD.                                                      RWRD1000
009800 01  TRANSACTION-REWARD-RECORD.                                   RWRD1000
009900     03  TR-TXN-ID               PIC 9(09).                       RWRD1000
010000     03  TR-TXN-DATE             PIC 9(08).                       RWRD1000
010100     03  TR-TXN-PRODUCT          PIC X(20).                       RWRD1000
010200     03  TR-TXN-AMOUNT           PIC S9(07)V9(02).                RWRD1000
010300     03  TR-POINTS               PIC 9(07).                       RWRD1000
010400     03  FILLER                  PIC X(07).                       RWRD1000
010500*                                                                 RWRD1000
010600* TOTAIS MENSAIS/GERAL - ARQUIVO DE PASSAGEM PARA O RWRD1002.     RWRD1000
010700* REGISTRO 'H' = CABECALHO DO CLIENTE, 'D' = DETALHE DO MES.      RWRD1000
010800 FD  MTHTOT.                                                      RWRD1000
010900 01  MONTHLY-TOTAL-WORK-RECORD.                                   RWRD1000
011000     03  MW-RECORD-TYPE          PIC X(01).                       RWRD1000
011100     03  MW-HEADER-DATA.                                          RWRD1000
011200         05  MW-CUST-ID          PIC 9(09).                       RWRD1000
011300         05  MW-CUST-NAME        PIC X(40).                       RWRD1000
011400         05  MW-CUST-PHONE       PIC X(15).                       RWRD1000
011500         05  MW-START-DATE       PIC 9(08).                       RWRD1000
011600         05  MW-END-DATE         PIC 9(08).                       RWRD1000
011700         05  MW-GRAND-TOTAL      PIC 9(09).                       RWRD1000
011800         05  FILLER              PIC X(10).                       RWRD1000
011900     03  MW-DETAIL-DATA REDEFINES MW-HEADER-DATA.                 RWRD1000
012000         05  MW-YEAR             PIC 9(04).                       RWRD1000
012100         05  MW-MONTH-NUM        PIC 9(02).                       RWRD1000
012200         05  MW-MONTH-POINTS     PIC 9(09).                       RWRD1000
012300         05  FILLER              PIC X(84).                       RWRD1000
012400*                                                                 RWRD1000
012500 WORKING-STORAGE SECTION.                                         RWRD1000
012600*                                                                 RWRD1000
012700 77  RWRD1000                    PIC X(08) VALUE 'RWRD1000'.      RWRD1000
012800*                                                                 RWRD1000
012900 01  SWITCHES.                                                    RWRD1000
013000     03  CUSTMAST-EOF-SWITCH     PIC X(01) VALUE 'N'.             RWRD1000
013100         88  CUSTMAST-EOF                  VALUE 'Y'.             RWRD1000
013200     03  TRNFILE-EOF-SWITCH      PIC X(01) VALUE 'N'.             RWRD1000
013300         88  TRNFILE-EOF                   VALUE 'Y'.             RWRD1000
013400     03  CUSTOMER-FOUND-SWITCH   PIC X(01) VALUE 'N'.             RWRD1000
013500         88  CUSTOMER-FOUND                VALUE 'Y'.             RWRD1000
013600     03  TRANSACTION-FOUND-SWITCH PIC X(01) VALUE 'N'.            RWRD1000
013700         88  TRANSACTION-FOUND             VALUE 'Y'.             RWRD1000
013800     03  MONTH-ENTRY-FOUND-SWITCH PIC X(01) VALUE 'N'.            RWRD1000
013900         88  MONTH-ENTRY-FOUND             VALUE 'Y'.             RWRD1000
013950     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1000
014000*                                                                 RWRD1000
014100* PARAMETROS DO JOB - INFORMADOS VIA SYSIN/ACCEPT.                RWRD1000
014200 01  RUN-PARAMETERS.                                              RWRD1000
014300     03  RP-CUST-ID              PIC 9(09).                       RWRD1000
014400     03  RP-START-DATE           PIC 9(08).                       RWRD1000
014500     03  RP-END-DATE             PIC 9(08).                       RWRD1000
014550     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1000
014600*                                                                 RWRD1000
014700 01  WORK-COUNTERS.                                               RWRD1000
014800     03  WC-TXN-COUNT            PIC 9(07)  COMP VALUE ZERO.      RWRD1000
014900     03  WC-MONTH-COUNT          PIC 9(03)  COMP VALUE ZERO.      RWRD1000
015000     03  WC-SUB                  PIC 9(03)  COMP VALUE ZERO.      RWRD1000
015050     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1000
015100*                                                                 RWRD1000
015200 01  WORK-ACCUMULATORS.                                           RWRD1000
015300     03  WA-GRAND-TOTAL-POINTS   PIC 9(09)  COMP VALUE ZERO.      RWRD1000
015350     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1000
015400*                                                                 RWRD1000
015500* CAMPOS DE TRABALHO DA FORMULA DE PONTOS (REGRA DO NEGOCIO).     RWRD1000
015600 01  POINTS-CALC-FIELDS.                                          RWRD1000
015700     03  PC-AMOUNT-WHOLE         PIC S9(07).                      RWRD1000
015800     03  PC-POINTS-WHOLE         PIC S9(07).                      RWRD1000
015850     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1000
015900*                                                                 RWRD1000
016000* QUEBRA DA DATA DA TRANSACAO EM ANO/MES/DIA.                     RWRD1000
016100 01  WS-TXN-DATE-WORK.                                            RWRD1000
016200     03  WS-TXN-DATE             PIC 9(08).                       RWRD1000
016300     03  WS-TXN-DATE-X REDEFINES WS-TXN-DATE.                     RWRD1000
016400         05  WS-TXN-YEAR         PIC 9(04).                       RWRD1000
016500         05  WS-TXN-MONTH        PIC 9(02).                       RWRD1000
016600         05  WS-TXN-DAY          PIC 9(02).                       RWRD1000
016650     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1000
016700*                                                                 RWRD1000
016800* TABELA DE ACUMULADORES MENSAIS - ATE 36 MESES (3 ANOS).         RWRD1000
016900 01  WS-MONTHLY-TOTALS.                                           RWRD1000
017000     03  WS-MONTH-ENTRY OCCURS 36 TIMES.                          RWRD1000
017100         05  WS-MONTH-KEY        PIC 9(06).                       RWRD1000
017200         05  WS-MONTH-KEY-X REDEFINES WS-MONTH-KEY.               RWRD1000
017300             07  WS-MONTH-KEY-YEAR   PIC 9(04).                   RWRD1000
017400             07  WS-MONTH-KEY-MONTH  PIC 9(02).                   RWRD1000
017500         05  WS-MONTH-TOTAL      PIC 9(09) COMP.                  RWRD1000
017550     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1000
017600*                                                                 RWRD1000
017700* CAMPOS DE TRABALHO DA ORDENACAO (BUBBLE SORT) DA TABELA.        RWRD1000
017800 01  SORT-WORK-FIELDS.                                            RWRD1000
017900     03  SW-OUTER-SUB            PIC 9(03)  COMP VALUE ZERO.      RWRD1000
018000     03  SW-INNER-SUB            PIC 9(03)  COMP VALUE ZERO.      RWRD1000
018100     03  SW-SWAP-KEY             PIC 9(06)  COMP VALUE ZERO.      RWRD1000
018200     03  SW-SWAP-TOTAL           PIC 9(09)  COMP VALUE ZERO.      RWRD1000
018250     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1000
018300*                                                                 RWRD1000
018400 PROCEDURE DIVISION.                                              RWRD1000
018500*                                                                 RWRD1000
018600*---------------------------------------------------------------- RWRD1000
018700* PARAGRAFO PRINCIPAL - ABRE OS ARQUIVOS, VALIDA O CLIENTE,       RWRD1000
018800* PROCESSA AS TRANSACOES E GRAVA OS TOTAIS.                       RWRD1000
018900*---------------------------------------------------------------- RWRD1000
019000 000000-CALCULATE-CUSTOMER-REWARDS.                               RWRD1000
019100*                                                                 RWRD1000
019200     DISPLAY 'RWRD1000 - INICIO DO CALCULO DE RECOMPENSAS'.       RWRD1000
019300     DISPLAY 'INFORME O NUMERO DO CLIENTE (9 DIGITOS): '.         RWRD1000
019400     ACCEPT RP-CUST-ID.                                           RWRD1000
019500     DISPLAY 'INFORME A DATA INICIAL DO PERIODO (AAAAMMDD): '.    RWRD1000
019600     ACCEPT RP-START-DATE.                                        RWRD1000
019700     DISPLAY 'INFORME A DATA FINAL DO PERIODO (AAAAMMDD): '.      RWRD1000
019800     ACCEPT RP-END-DATE.                                          RWRD1000
019900*                                                                 RWRD1000
020000     OPEN INPUT  CUSTMAST                                         RWRD1000
020100                 TRNFILE                                          RWRD1000
020200          OUTPUT TRWARD                                           RWRD1000
020300                 MTHTOT.                                          RWRD1000
020400*                                                                 RWRD1000
020500     PERFORM 100000-VALIDATE-CUSTOMER THRU 100099-EXIT.           RWRD1000
020600*                                                                 RWRD1000
020700     IF CUSTOMER-FOUND                                            RWRD1000
020800         PERFORM 200000-PROCESS-TRANSACTIONS THRU 200099-EXIT     RWRD1000
020900         IF TRANSACTION-FOUND                                     RWRD1000
021000             PERFORM 300000-WRITE-MONTHLY-TOTALS THRU 300099-EXIT RWRD1000
021100         ELSE                                                     RWRD1000
021200             DISPLAY 'RWRD1000 - NENHUMA TRANSACAO ENCONTRADA '   RWRD1000
021300             DISPLAY 'PARA O CLIENTE NO PERIODO INFORMADO.'       RWRD1000
021400             MOVE 16 TO RETURN-CODE                               RWRD1000
021500         END-IF                                                   RWRD1000
021600     ELSE                                                         RWRD1000
021700         DISPLAY 'RWRD1000 - CLIENTE NAO CADASTRADO EM CUSTMAST'  RWRD1000
021800         MOVE 16 TO RETURN-CODE                                   RWRD1000
021900     END-IF.                                                      RWRD1000
022000*                                                                 RWRD1000
022100     CLOSE CUSTMAST                                               RWRD1000
022200           TRNFILE                                                RWRD1000
022300           TRWARD                                                 RWRD1000
022400           MTHTOT.                                                RWRD1000
022500     DISPLAY 'RWRD1000 - FIM DO PROCESSAMENTO'.                   RWRD1000
022600     STOP RUN.                                                    RWRD1000
022700*                                                                 RWRD1000
022800 000099-EXIT.                                                     RWRD1000
022900     EXIT.                                                        RWRD1000
023000*                                                                 RWRD1000
023100*---------------------------------------------------------------- RWRD1000
023200* CONFIRMA QUE O CLIENTE INFORMADO EXISTE NO CADASTRO.            RWRD1000
023300*---------------------------------------------------------------- RWRD1000
023400 100000-VALIDATE-CUSTOMER.                                        RWRD1000
023500*                                                                 RWRD1000
023600     PERFORM 100010-READ-CUSTMAST-RECORD THRU 100010-EXIT         RWRD1000
023700         UNTIL CUSTMAST-EOF OR CUSTOMER-FOUND.                    RWRD1000
023800*                                                                 RWRD1000
023900 100010-READ-CUSTMAST-RECORD.                                     RWRD1000
024000     READ CUSTMAST                                                RWRD1000
024100         AT END                                                   RWRD1000
024200             MOVE 'Y' TO CUSTMAST-EOF-SWITCH                      RWRD1000
024300     END-READ.                                                    RWRD1000
024400     IF NOT CUSTMAST-EOF                                          RWRD1000
024500         IF CM-CUST-ID = RP-CUST-ID                               RWRD1000
024600             SET CUSTOMER-FOUND TO TRUE                           RWRD1000
024700         END-IF                                                   RWRD1000
024800     END-IF.                                                      RWRD1000
024900 100010-EXIT.                                                     RWRD1000
025000     EXIT.                                                        RWRD1000
025100*                                                                 RWRD1000
025200 100099-EXIT.                                                     RWRD1000
025300     EXIT.                                                        RWRD1000
025400*                                                                 RWRD1000
025500*---------------------------------------------------------------- RWRD1000
025600* PERCORRE O ARQUIVO DE TRANSACOES E SELECIONA AS DO CLIENTE      RWRD1000
025700* DENTRO DO PERIODO PEDIDO (LIMITES INCLUSIVOS).                  RWRD1000
025800*---------------------------------------------------------------- RWRD1000
025900 200000-PROCESS-TRANSACTIONS.                                     RWRD1000
026000*                                                                 RWRD1000
026100     PERFORM 210000-READ-TRNFILE-RECORD THRU 210000-EXIT          RWRD1000
026200         UNTIL TRNFILE-EOF.                                       RWRD1000
026300*                                                                 RWRD1000
026400 200099-EXIT.                                                     RWRD1000
026500     EXIT.                                                        RWRD1000
026600*                                                                 RWRD1000
026700 210000-READ-TRNFILE-RECORD.                                      RWRD1000
026800     READ TRNFILE                                                 RWRD1000
026900         AT END                                                   RWRD1000
027000             MOVE 'Y' TO TRNFILE-EOF-SWITCH                       RWRD1000
027100     END-READ.                                                    RWRD1000
027200     IF NOT TRNFILE-EOF                                           RWRD1000
027300         IF CT-CUST-ID = RP-CUST-ID                               RWRD1000
027400             AND CT-TXN-DATE NOT < RP-START-DATE                  RWRD1000
027500             AND CT-TXN-DATE NOT > RP-END-DATE                    RWRD1000
027600             PERFORM 220000-CALCULATE-TRANSACTION-POINTS          RWRD1000
027700                 THRU 220099-EXIT                                 RWRD1000
027800         END-IF                                                   RWRD1000
027900     END-IF.                                                      RWRD1000
028000 210000-EXIT.                                                     RWRD1000
028100     EXIT.                                                        RWRD1000
028200*                                                                 RWRD1000
028300*---------------------------------------------------------------- RWRD1000
028400* REGRA DO NEGOCIO - TABELA DE PONTOS POR FAIXA DE VALOR.         RWRD1000
028500* ATE 50.00 NAO GANHA PONTOS. DE 50.01 A 100.00 GANHA UM          RWRD1000
028600* PONTO POR DOLAR ACIMA DE 50. ACIMA DE 100.00 GANHA 50           RWRD1000
028700* PONTOS FIXOS MAIS DOIS PONTOS POR DOLAR ACIMA DE 100.           RWRD1000
028800* OS CENTAVOS DO VALOR SAO TRUNCADOS ANTES DA CONTA (VRS004).     RWRD1000
028900*---------------------------------------------------------------- RWRD1000
029000 220000-CALCULATE-TRANSACTION-POINTS.                             RWRD1000
029100*                                                                 RWRD1000
029200     MOVE CT-TXN-AMOUNT TO PC-AMOUNT-WHOLE.                       RWRD1000
029300*                                                                 RWRD1000
029400     IF CT-TXN-AMOUNT NOT > 50.00                                 RWRD1000
029500         MOVE ZERO TO PC-POINTS-WHOLE                             RWRD1000
029600     ELSE                                                         RWRD1000
029700         IF CT-TXN-AMOUNT NOT > 100.00                            RWRD1000
029800             COMPUTE PC-POINTS-WHOLE = PC-AMOUNT-WHOLE - 50       RWRD1000
029900         ELSE                                                     RWRD1000
030000             COMPUTE PC-POINTS-WHOLE =                            RWRD1000
030100                 (PC-AMOUNT-WHOLE - 100) * 2 + 50                 RWRD1000
030200         END-IF                                                   RWRD1000
030300     END-IF.                                                      RWRD1000
030400*                                                                 RWRD1000
030500     MOVE PC-POINTS-WHOLE        TO TR-POINTS.                    RWRD1000
030600     MOVE CT-TXN-ID              TO TR-TXN-ID.                    RWRD1000
030700     MOVE CT-TXN-DATE            TO TR-TXN-DATE.                  RWRD1000
030800     MOVE CT-TXN-PRODUCT         TO TR-TXN-PRODUCT.               RWRD1000
030900     MOVE CT-TXN-AMOUNT          TO TR-TXN-AMOUNT.                RWRD1000
031000     WRITE TRANSACTION-REWARD-RECORD.                             RWRD1000
031100*                                                                 RWRD1000
031200     IF REWARD-TRACE-ON                                           RWRD1000
031300         DISPLAY 'RWRD1000 - TXN ' CT-TXN-ID                      RWRD1000
031400                 ' PONTOS ' TR-POINTS                             RWRD1000
031500     END-IF.                                                      RWRD1000
031600*                                                                 RWRD1000
031700     ADD TR-POINTS TO WA-GRAND-TOTAL-POINTS.                      RWRD1000
031800     ADD 1 TO WC-TXN-COUNT.                                       RWRD1000
031900     PERFORM 230000-ACCUMULATE-MONTHLY-TOTAL THRU 230099-EXIT.    RWRD1000
032000     SET TRANSACTION-FOUND TO TRUE.                               RWRD1000
032100*                                                                 RWRD1000
032200 220099-EXIT.                                                     RWRD1000
032300     EXIT.                                                        RWRD1000
032400*                                                                 RWRD1000
032500*---------------------------------------------------------------- RWRD1000
032600* QUEBRA DE CONTROLE POR ANO/MES - ACUMULA OS PONTOS DA           RWRD1000
032700* TRANSACAO NO BALDE (BUCKET) DO MES CORRESPONDENTE (VRS007/008). RWRD1000
032800*---------------------------------------------------------------- RWRD1000
032900 230000-ACCUMULATE-MONTHLY-TOTAL.                                 RWRD1000
033000*                                                                 RWRD1000
033100     MOVE CT-TXN-DATE TO WS-TXN-DATE.                             RWRD1000
033200     MOVE 'N' TO MONTH-ENTRY-FOUND-SWITCH.                        RWRD1000
033300     MOVE 1 TO WC-SUB.                                            RWRD1000
033400     PERFORM 230010-SEARCH-MONTH-ENTRY THRU 230010-EXIT           RWRD1000
033500         UNTIL WC-SUB > WC-MONTH-COUNT OR MONTH-ENTRY-FOUND.      RWRD1000
033600*                                                                 RWRD1000
033700     IF NOT MONTH-ENTRY-FOUND                                     RWRD1000
033800         PERFORM 230020-ADD-NEW-MONTH-ENTRY THRU 230020-EXIT      RWRD1000
033900     END-IF.                                                      RWRD1000
034000*                                                                 RWRD1000
034100     ADD TR-POINTS TO WS-MONTH-TOTAL (WC-SUB).                    RWRD1000
034200*                                                                 RWRD1000
034300 230099-EXIT.                                                     RWRD1000
034400     EXIT.                                                        RWRD1000
034500*                                                                 RWRD1000
034600 230010-SEARCH-MONTH-ENTRY.                                       RWRD1000
034700     IF WS-MONTH-KEY-YEAR (WC-SUB) = WS-TXN-YEAR                  RWRD1000
034800         AND WS-MONTH-KEY-MONTH (WC-SUB) = WS-TXN-MONTH           RWRD1000
034900         SET MONTH-ENTRY-FOUND TO TRUE                            RWRD1000
035000     ELSE                                                         RWRD1000
035100         ADD 1 TO WC-SUB                                          RWRD1000
035200     END-IF.                                                      RWRD1000
035300 230010-EXIT.                                                     RWRD1000
035400     EXIT.                                                        RWRD1000
035500*                                                                 RWRD1000
035600 230020-ADD-NEW-MONTH-ENTRY.                                      RWRD1000
035700     ADD 1 TO WC-MONTH-COUNT.                                     RWRD1000
035800     MOVE WC-MONTH-COUNT         TO WC-SUB.                       RWRD1000
035900     MOVE WS-TXN-YEAR    TO WS-MONTH-KEY-YEAR  (WC-SUB).          RWRD1000
036000     MOVE WS-TXN-MONTH   TO WS-MONTH-KEY-MONTH (WC-SUB).          RWRD1000
036100     MOVE ZERO           TO WS-MONTH-TOTAL     (WC-SUB).          RWRD1000
036200 230020-EXIT.                                                     RWRD1000
036300     EXIT.                                                        RWRD1000
036400*                                                                 RWRD1000
036500*---------------------------------------------------------------- RWRD1000
036600* ORDENA OS BALDES MENSAIS POR ANO/MES E GRAVA O ARQUIVO DE       RWRD1000
036700* PASSAGEM MTHTOT (CABECALHO + UM DETALHE POR MES) PARA O         RWRD1000
036800* PROGRAMA RWRD1002 IMPRIMIR O EXTRATO (VRS007).                  RWRD1000
036900*---------------------------------------------------------------- RWRD1000
037000 300000-WRITE-MONTHLY-TOTALS.                                     RWRD1000
037100*                                                                 RWRD1000
037200     PERFORM 300010-SORT-MONTHLY-TOTALS THRU 300010-EXIT.         RWRD1000
037300*                                                                 RWRD1000
037400     MOVE 'H'                    TO MW-RECORD-TYPE.               RWRD1000
037500     MOVE CM-CUST-ID             TO MW-CUST-ID.                   RWRD1000
037600     MOVE CM-CUST-NAME           TO MW-CUST-NAME.                 RWRD1000
037700     MOVE CM-CUST-PHONE          TO MW-CUST-PHONE.                RWRD1000
037800     MOVE RP-START-DATE          TO MW-START-DATE.                RWRD1000
037900     MOVE RP-END-DATE            TO MW-END-DATE.                  RWRD1000
038000     MOVE WA-GRAND-TOTAL-POINTS  TO MW-GRAND-TOTAL.               RWRD1000
038100     WRITE MONTHLY-TOTAL-WORK-RECORD.                             RWRD1000
038200*                                                                 RWRD1000
038300     MOVE 1 TO WC-SUB.                                            RWRD1000
038400     PERFORM 300030-WRITE-DETAIL-RECORD THRU 300030-EXIT          RWRD1000
038500         UNTIL WC-SUB > WC-MONTH-COUNT.                           RWRD1000
038600*                                                                 RWRD1000
038700 300099-EXIT.                                                     RWRD1000
038800     EXIT.                                                        RWRD1000
038900*                                                                 RWRD1000
039000 300010-SORT-MONTHLY-TOTALS.                                      RWRD1000
039100     MOVE 1 TO SW-OUTER-SUB.                                      RWRD1000
039200     PERFORM 300011-SORT-OUTER-PASS THRU 300011-EXIT              RWRD1000
039300         UNTIL SW-OUTER-SUB NOT < WC-MONTH-COUNT.                 RWRD1000
039400 300010-EXIT.                                                     RWRD1000
039500     EXIT.                                                        RWRD1000
039600*                                                                 RWRD1000
039700 300011-SORT-OUTER-PASS.                                          RWRD1000
039800     MOVE 1 TO SW-INNER-SUB.                                      RWRD1000
039900     PERFORM 300012-SORT-INNER-PASS THRU 300012-EXIT              RWRD1000
040000         UNTIL SW-INNER-SUB > WC-MONTH-COUNT - SW-OUTER-SUB.      RWRD1000
040100     ADD 1 TO SW-OUTER-SUB.                                       RWRD1000
040200 300011-EXIT.                                                     RWRD1000
040300     EXIT.                                                        RWRD1000
040400*                                                                 RWRD1000
040500 300012-SORT-INNER-PASS.                                          RWRD1000
040600     IF WS-MONTH-KEY (SW-INNER-SUB) >                             RWRD1000
040700        WS-MONTH-KEY (SW-INNER-SUB + 1)                           RWRD1000
040800         PERFORM 300013-SWAP-MONTH-ENTRIES THRU 300013-EXIT       RWRD1000
040900     END-IF.                                                      RWRD1000
041000     ADD 1 TO SW-INNER-SUB.                                       RWRD1000
041100 300012-EXIT.                                                     RWRD1000
041200     EXIT.                                                        RWRD1000
041300*                                                                 RWRD1000
041400 300013-SWAP-MONTH-ENTRIES.                                       RWRD1000
041500     MOVE WS-MONTH-KEY   (SW-INNER-SUB)     TO SW-SWAP-KEY.       RWRD1000
041600     MOVE WS-MONTH-TOTAL (SW-INNER-SUB)     TO SW-SWAP-TOTAL.     RWRD1000
041700     MOVE WS-MONTH-KEY   (SW-INNER-SUB + 1)                       RWRD1000
041800         TO WS-MONTH-KEY   (SW-INNER-SUB).                        RWRD1000
041900     MOVE WS-MONTH-TOTAL (SW-INNER-SUB + 1)                       RWRD1000
042000         TO WS-MONTH-TOTAL (SW-INNER-SUB).                        RWRD1000
042100     MOVE SW-SWAP-KEY   TO WS-MONTH-KEY   (SW-INNER-SUB + 1).     RWRD1000
042200     MOVE SW-SWAP-TOTAL TO WS-MONTH-TOTAL (SW-INNER-SUB + 1).     RWRD1000
042300 300013-EXIT.                                                     RWRD1000
042400     EXIT.                                                        RWRD1000
042500*                                                                 RWRD1000
042600 300030-WRITE-DETAIL-RECORD.                                      RWRD1000
042700     MOVE 'D'                            TO MW-RECORD-TYPE.       RWRD1000
042800     MOVE WS-MONTH-KEY-YEAR  (WC-SUB)     TO MW-YEAR.             RWRD1000
042900     MOVE WS-MONTH-KEY-MONTH (WC-SUB)     TO MW-MONTH-NUM.        RWRD1000
043000     MOVE WS-MONTH-TOTAL     (WC-SUB)     TO MW-MONTH-POINTS.     RWRD1000
043100     WRITE MONTHLY-TOTAL-WORK-RECORD.                             RWRD1000
043200     ADD 1 TO WC-SUB.                                             RWRD1000
043300 300030-EXIT.                                                     RWRD1000
043400     EXIT.                                                        RWRD1000
043500*                                                                 RWRD1000
043600*================================================================ RWRD1000
043700*          F I M   D O   P R O G R A M A   R W R D 1 0 0 0        RWRD1000
043800*================================================================ RWRD1000
