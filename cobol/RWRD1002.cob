000100*================================================================ RWRD1002
000200* PROGRAMA    : RWRD1002                                          RWRD1002
000300* ANALISTA    : J.TORRES                                          RWRD1002
000400* PROGRAMADOR : J.TORRES                                          RWRD1002
000500* SISTEMA     : SRP - SISTEMA DE RECOMPENSAS AO CLIENTE           RWRD1002
000600* TIPO OBJETO : PROGRAMA COBOL/BATCH                              RWRD1002
000700* LINGUAGEM   : COBOL II                                          RWRD1002
000800* DATA        : 20/03/1987                                        RWRD1002
000900* AMBIENTE    : BATCH                                             RWRD1002
001000* FINALIDADE  : LE OS TOTAIS GRAVADOS PELO RWRD1000 (MTHTOT) E    RWRD1002
001100*               IMPRIME O EXTRATO DE RECOMPENSA DO CLIENTE, COM   RWRD1002
001200*               CABECALHO, UMA LINHA POR MES E TOTAL GERAL.       RWRD1002
001300*================================================================ RWRD1002
001400* VRS AUTOR             ALTERACAO                     DATA        RWRD1002
001500* --------------------------------------------------------------- RWRD1002
001600* 001 J.TORRES          IMPLANTACAO INICIAL            20/03/1987 RWRD1002
001700* 002 J.TORRES          CABECALHO COM NOME/TELEFONE     09/06/1987RWRD1002
001800* 003 M.ROCHA           CONTROLE DE QUEBRA DE PAGINA    14/01/1988RWRD1002
001900* 004 L.PEREIRA         TABELA DE NOMES DOS MESES       25/08/1989RWRD1002
002000* 005 L.PEREIRA         LINHA DE PERIODO NO CABECALHO   25/08/1989RWRD1002
002100* 006 S.ANDRADE         REJEITA MES FORA DA FAIXA 1-12  11/04/1991RWRD1002
002200* 007 S.ANDRADE         TOP-OF-FORM NA QUEBRA DE PAGINA 30/09/1992RWRD1002
002300* 008 M.ROCHA           AJUSTE EDICAO DO TOTAL GERAL    18/02/1994RWRD1002
002400* 009 J.TORRES          REVISAO GERAL P/ LINE SEQUENTIAL 06/11/95 RWRD1002
002500* 010 S.ANDRADE         JANELA DE SECULO P/ ACCEPT DATE 21/09/1998RWRD1002
002600*               (CD-YY < 50 = 20XX, SENAO 19XX)                   RWRD1002
002700* 011 S.ANDRADE         TESTES DE VIRADA DE SECULO OK   30/12/1999RWRD1002
002750* 012 L.PEREIRA         AREAS DE FOLGA NOS GRUPOS DE WS 14/03/2001RWRD1002
002800*================================================================ RWRD1002
002900*                                                                 RWRD1002
003000 IDENTIFICATION DIVISION.                                         RWRD1002
003100*                                                                 RWRD1002
003200 PROGRAM-ID. RWRD1002.                                            RWRD1002
003300 AUTHOR. J.TORRES.                                                RWRD1002
003400 INSTALLATION. ALEPH DATA PROCESSING CENTER.                      RWRD1002
003500 DATE-WRITTEN. 20/03/1987.                                        RWRD1002
003600 DATE-COMPILED.                                                   RWRD1002
003700 SECURITY. USO INTERNO - CONFIDENCIAL.                            RWRD1002
003800*                                                                 RWRD1002
003900*---------------------------------------------------------------- RWRD1002
004000* ESTE PROGRAMA LE O ARQUIVO DE PASSAGEM GRAVADO PELO RWRD1000    RWRD1002
004100* (MTHTOT) E FORMATA O EXTRATO DE RECOMPENSA PARA O CLIENTE -     RWRD1002
004200* CABECALHO COM OS DADOS DO CLIENTE E DO PERIODO, UMA LINHA POR   RWRD1002
004300* MES COM O NOME DO MES POR EXTENSO, E O TOTAL GERAL DE PONTOS.   RWRD1002
004400*---------------------------------------------------------------- RWRD1002
004500*                                                                 RWRD1002
004600 ENVIRONMENT DIVISION.                                            RWRD1002
004700*                                                                 RWRD1002
004800 CONFIGURATION SECTION.                                           RWRD1002
004900*                                                                 RWRD1002
005000 SPECIAL-NAMES.                                                   RWRD1002
005100     C01 IS TOP-OF-FORM.                                          RWRD1002
005200*                                                                 RWRD1002
005300 INPUT-OUTPUT SECTION.                                            RWRD1002
005400*                                                                 RWRD1002
005500 FILE-CONTROL.                                                    RWRD1002
005600*                                                                 RWRD1002
005700     SELECT MTHTOT ASSIGN TO MTHTOT                               RWRD1002
005800         ORGANIZATION IS LINE SEQUENTIAL.                         RWRD1002
005900     SELECT RWDRPT ASSIGN TO RWDRPT                               RWRD1002
006000         ORGANIZATION IS LINE SEQUENTIAL.                         RWRD1002
006100*                                                                 RWRD1002
006200 DATA DIVISION.                                                   RWRD1002
006300*                                                                 RWRD1002
006400 FILE SECTION.                                                    RWRD1002
006500*                                                                 RWRD1002
006600* TOTAIS MENSAIS/GERAL GRAVADOS PELO RWRD1000.                    RWRD1002
006700 FD  MTHTOT.                                                      RWRD1002
006800 01  MONTHLY-TOTAL-WORK-RECORD.                                   RWRD1002
006900     03  MW-RECORD-TYPE          PIC X(01).                       RWRD1002
007000     03  MW-HEADER-DATA.                                          RWRD1002
007100         05  MW-CUST-ID          PIC 9(09).                       RWRD1002
007200         05  MW-CUST-NAME        PIC X(40).                       RWRD1002
007300         05  MW-CUST-PHONE       PIC X(15).                       RWRD1002
007400         05  MW-START-DATE       PIC 9(08).                       RWRD1002
007500         05  MW-END-DATE         PIC 9(08).                       RWRD1002
007600         05  MW-GRAND-TOTAL      PIC 9(09).                       RWRD1002
007700         05  FILLER              PIC X(10).                       RWRD1002
007800     03  MW-DETAIL-DATA REDEFINES MW-HEADER-DATA.                 RWRD1002
007900         05  MW-YEAR             PIC 9(04).                       RWRD1002
008000         05  MW-MONTH-NUM        PIC 9(02).                       RWRD1002
008100         05  MW-MONTH-POINTS     PIC 9(09).                       RWRD1002
008200         05  FILLER              PIC X(84).                       RWRD1002
008300*                                                                 RWRD1002
008400 FD  RWDRPT.                                                      RWRD1002
008500 01  PRINT-AREA                  PIC X(132).                      RWRD1002
008600*                                                                 RWRD1002
008700 WORKING-STORAGE SECTION.                                         RWRD1002
008800*                                                                 RWRD1002
008900 77  RWRD1002                    PIC X(08) VALUE 'RWRD1002'.      RWRD1002
009000*                                                                 RWRD1002
009100 01  SWITCHES.                                                    RWRD1002
009200     03  MTHTOT-EOF-SWITCH       PIC X(01) VALUE 'N'.             RWRD1002
009300         88  MTHTOT-EOF                    VALUE 'Y'.             RWRD1002
009350     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1002
009400*                                                                 RWRD1002
009500 01  PRINT-FIELDS.                                                RWRD1002
009600     03  PAGE-COUNT              PIC 9(03) COMP VALUE ZERO.       RWRD1002
009700     03  LINES-ON-PAGE           PIC 9(03) COMP VALUE 20.         RWRD1002
009800     03  LINE-COUNT              PIC 9(03) COMP VALUE 99.         RWRD1002
009900     03  SPACE-CONTROL           PIC 9(01) COMP VALUE 1.          RWRD1002
009950     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1002
010000*                                                                 RWRD1002
010100* DADOS DO CABECALHO, GUARDADOS DO REGISTRO 'H' ATE O FIM.        RWRD1002
010200 01  HEADER-ECHO-FIELDS.                                          RWRD1002
010300     03  HE-CUST-ID              PIC 9(09).                       RWRD1002
010400     03  HE-CUST-NAME            PIC X(40).                       RWRD1002
010500     03  HE-CUST-PHONE           PIC X(15).                       RWRD1002
010600     03  HE-START-DATE           PIC 9(08).                       RWRD1002
010700     03  HE-END-DATE             PIC 9(08).                       RWRD1002
010800     03  HE-GRAND-TOTAL          PIC 9(09).                       RWRD1002
010850     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1002
010900*                                                                 RWRD1002
011000* DATA/HORA DE EMISSAO DO RELATORIO (JANELA DE SECULO - VRS010).  RWRD1002
011100 01  CURRENT-DATE-AND-TIME.                                       RWRD1002
011200     03  CD-DATE-6               PIC 9(06).                       RWRD1002
011300     03  CD-DATE-6-X REDEFINES CD-DATE-6.                         RWRD1002
011400         05  CD-YY               PIC 9(02).                       RWRD1002
011500         05  CD-MONTH            PIC 9(02).                       RWRD1002
011600         05  CD-DAY              PIC 9(02).                       RWRD1002
011700     03  CD-CENTURY              PIC 9(02).                       RWRD1002
011800     03  CD-YEAR                 PIC 9(04).                       RWRD1002
011900     03  CD-TIME-8               PIC 9(08).                       RWRD1002
012000     03  CD-TIME-8-X REDEFINES CD-TIME-8.                         RWRD1002
012100         05  CD-HOURS            PIC 9(02).                       RWRD1002
012200         05  CD-MINUTES          PIC 9(02).                       RWRD1002
012300         05  CD-SECONDS          PIC 9(02).                       RWRD1002
012400         05  CD-HUNDREDTHS       PIC 9(02).                       RWRD1002
012450     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1002
012500*                                                                 RWRD1002
012600* QUEBRA DA DATA INICIAL/FINAL DO PERIODO PARA O CABECALHO.       RWRD1002
012700 01  WS-START-DATE-WORK.                                          RWRD1002
012800     03  WS-START-DATE           PIC 9(08).                       RWRD1002
012900     03  WS-START-DATE-X REDEFINES WS-START-DATE.                 RWRD1002
013000         05  WS-START-YEAR       PIC 9(04).                       RWRD1002
013100         05  WS-START-MONTH      PIC 9(02).                       RWRD1002
013200         05  WS-START-DAY        PIC 9(02).                       RWRD1002
013250     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1002
013300*                                                                 RWRD1002
013400 01  WS-END-DATE-WORK.                                            RWRD1002
013500     03  WS-END-DATE             PIC 9(08).                       RWRD1002
013600     03  WS-END-DATE-X REDEFINES WS-END-DATE.                     RWRD1002
013700         05  WS-END-YEAR         PIC 9(04).                       RWRD1002
013800         05  WS-END-MONTH        PIC 9(02).                       RWRD1002
013900         05  WS-END-DAY          PIC 9(02).                       RWRD1002
013950     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1002
014000*                                                                 RWRD1002
014100* NOMES DOS MESES POR EXTENSO - TABELA CLASSICA DE 12 X 9 (VRS004)RWRD1002
014200 01  WS-MONTH-NAMES-LITERAL.                                      RWRD1002
014300     03  FILLER PIC X(36) VALUE                                   RWRD1002
014400         'January  February March    April    '.                  RWRD1002
014500     03  FILLER PIC X(36) VALUE                                   RWRD1002
014600         'May      June     July     August   '.                  RWRD1002
014700     03  FILLER PIC X(36) VALUE                                   RWRD1002
014800         'SeptemberOctober  November December '.                  RWRD1002
014900 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAMES-LITERAL.        RWRD1002
015000     03  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES PIC X(09).           RWRD1002
015100*                                                                 RWRD1002
015200 01  HEADING-LINE-1.                                              RWRD1002
015300     03  FILLER                  PIC X(07) VALUE 'DATE:  '.       RWRD1002
015400     03  HL1-MONTH               PIC 9(02).                       RWRD1002
015500     03  FILLER                  PIC X(01) VALUE '/'.             RWRD1002
015600     03  HL1-DAY                 PIC 9(02).                       RWRD1002
015700     03  FILLER                  PIC X(01) VALUE '/'.             RWRD1002
015800     03  HL1-YEAR                PIC 9(04).                       RWRD1002
015900     03  FILLER                  PIC X(13) VALUE SPACES.          RWRD1002
016000     03  FILLER                  PIC X(25)                        RWRD1002
016100         VALUE 'CUSTOMER REWARD STATEMENT'.                       RWRD1002
016200     03  FILLER                  PIC X(08) VALUE '  PAGE: '.      RWRD1002
016300     03  HL1-PAGE-NUMBER         PIC ZZZ9.                        RWRD1002
016400     03  FILLER                  PIC X(65) VALUE SPACES.          RWRD1002
016500*                                                                 RWRD1002
016600 01  HEADING-LINE-2.                                              RWRD1002
016700     03  FILLER                  PIC X(07) VALUE 'TIME:  '.       RWRD1002
016800     03  HL2-HOURS               PIC 9(02).                       RWRD1002
016900     03  FILLER                  PIC X(01) VALUE ':'.             RWRD1002
017000     03  HL2-MINUTES             PIC 9(02).                       RWRD1002
017100     03  FILLER                  PIC X(58) VALUE SPACES.          RWRD1002
017200     03  FILLER                  PIC X(08) VALUE 'RWRD1002'.      RWRD1002
017300     03  FILLER                  PIC X(54) VALUE SPACES.          RWRD1002
017400*                                                                 RWRD1002
017500 01  HEADING-LINE-3.                                              RWRD1002
017600     03  FILLER                  PIC X(10) VALUE 'CUSTOMER: '.    RWRD1002
017700     03  HL3-CUST-ID             PIC 9(09).                       RWRD1002
017800     03  FILLER                  PIC X(02) VALUE SPACES.          RWRD1002
017900     03  HL3-CUST-NAME           PIC X(40).                       RWRD1002
018000     03  FILLER                  PIC X(02) VALUE SPACES.          RWRD1002
018100     03  HL3-CUST-PHONE          PIC X(15).                       RWRD1002
018200     03  FILLER                  PIC X(54) VALUE SPACES.          RWRD1002
018300*                                                                 RWRD1002
018400 01  HEADING-LINE-4.                                              RWRD1002
018500     03  FILLER                  PIC X(10) VALUE 'PERIOD:   '.    RWRD1002
018600     03  HL4-START-MONTH         PIC 9(02).                       RWRD1002
018700     03  FILLER                  PIC X(01) VALUE '/'.             RWRD1002
018800     03  HL4-START-DAY           PIC 9(02).                       RWRD1002
018900     03  FILLER                  PIC X(01) VALUE '/'.             RWRD1002
019000     03  HL4-START-YEAR          PIC 9(04).                       RWRD1002
019100     03  FILLER                  PIC X(05) VALUE ' TO  '.         RWRD1002
019200     03  HL4-END-MONTH           PIC 9(02).                       RWRD1002
019300     03  FILLER                  PIC X(01) VALUE '/'.             RWRD1002
019400     03  HL4-END-DAY             PIC 9(02).                       RWRD1002
019500     03  FILLER                  PIC X(01) VALUE '/'.             RWRD1002
019600     03  HL4-END-YEAR            PIC 9(04).                       RWRD1002
019700     03  FILLER                  PIC X(97) VALUE SPACES.          RWRD1002
019800*                                                                 RWRD1002
019900 01  HEADING-LINE-5.                                              RWRD1002
020000     03  FILLER                  PIC X(20)                        RWRD1002
020100         VALUE 'YEAR   MONTH        '.                            RWRD1002
020200     03  FILLER                  PIC X(20)                        RWRD1002
020300         VALUE '              POINTS'.                            RWRD1002
020400     03  FILLER                  PIC X(92) VALUE SPACES.          RWRD1002
020500*                                                                 RWRD1002
020600 01  MONTHLY-DETAIL-LINE.                                         RWRD1002
020700     03  DL-YEAR                 PIC 9(04).                       RWRD1002
020800     03  FILLER                  PIC X(03) VALUE SPACES.          RWRD1002
020900     03  DL-MONTH-NAME           PIC X(09).                       RWRD1002
021000     03  FILLER                  PIC X(05) VALUE SPACES.          RWRD1002
021100     03  DL-POINTS               PIC ZZZ,ZZZ,ZZ9.                 RWRD1002
021200     03  FILLER                  PIC X(99) VALUE SPACES.          RWRD1002
021300*                                                                 RWRD1002
021400 01  GRAND-TOTAL-LINE.                                            RWRD1002
021500     03  FILLER                  PIC X(20)                        RWRD1002
021600         VALUE 'TOTAL POINTS EARNED:'.                            RWRD1002
021700     03  FILLER                  PIC X(02) VALUE SPACES.          RWRD1002
021800     03  GTL-TOTAL-POINTS        PIC ZZZ,ZZZ,ZZ9.                 RWRD1002
021900     03  FILLER                  PIC X(98) VALUE SPACES.          RWRD1002
022000*                                                                 RWRD1002
022100 PROCEDURE DIVISION.                                              RWRD1002
022200*                                                                 RWRD1002
022300*---------------------------------------------------------------- RWRD1002
022400* PARAGRAFO PRINCIPAL - LE O ARQUIVO MTHTOT E IMPRIME O EXTRATO.  RWRD1002
022500*---------------------------------------------------------------- RWRD1002
022600 000000-FORMAT-REWARD-STATEMENT.                                  RWRD1002
022700*                                                                 RWRD1002
022800     OPEN INPUT  MTHTOT                                           RWRD1002
022900          OUTPUT RWDRPT.                                          RWRD1002
023000*                                                                 RWRD1002
023100     PERFORM 100000-READ-MTHTOT-RECORD THRU 100099-EXIT.          RWRD1002
023200*                                                                 RWRD1002
023300     IF MTHTOT-EOF                                                RWRD1002
023400         DISPLAY 'RWRD1002 - ARQUIVO MTHTOT SEM REGISTROS'        RWRD1002
023500         MOVE 16 TO RETURN-CODE                                   RWRD1002
023600     ELSE                                                         RWRD1002
023700         PERFORM 200000-SAVE-HEADER-FIELDS THRU 200099-EXIT       RWRD1002
023800         PERFORM 300000-FORMAT-REPORT-HEADING THRU 300099-EXIT    RWRD1002
023900         PERFORM 400000-PRINT-MONTHLY-DETAIL THRU 400099-EXIT     RWRD1002
024000             UNTIL MTHTOT-EOF                                     RWRD1002
024100         PERFORM 500000-PRINT-GRAND-TOTAL THRU 500099-EXIT        RWRD1002
024200     END-IF.                                                      RWRD1002
024300*                                                                 RWRD1002
024400     CLOSE MTHTOT                                                 RWRD1002
024500           RWDRPT.                                                RWRD1002
024600     DISPLAY 'RWRD1002 - EXTRATO RWDRPT GERADO'.                  RWRD1002
024700     STOP RUN.                                                    RWRD1002
024800*                                                                 RWRD1002
024900 000099-EXIT.                                                     RWRD1002
025000     EXIT.                                                        RWRD1002
025100*                                                                 RWRD1002
025200 100000-READ-MTHTOT-RECORD.                                       RWRD1002
025300     READ MTHTOT                                                  RWRD1002
025400         AT END                                                   RWRD1002
025500             MOVE 'Y' TO MTHTOT-EOF-SWITCH                        RWRD1002
025600     END-READ.                                                    RWRD1002
025700 100099-EXIT.                                                     RWRD1002
025800     EXIT.                                                        RWRD1002
025900*                                                                 RWRD1002
026000*---------------------------------------------------------------- RWRD1002
026100* GUARDA OS DADOS DO CLIENTE E DO TOTAL GERAL DO REGISTRO 'H'     RWRD1002
026200* E JA AVANCA PARA O PRIMEIRO REGISTRO 'D' DE DETALHE.            RWRD1002
026300*---------------------------------------------------------------- RWRD1002
026400 200000-SAVE-HEADER-FIELDS.                                       RWRD1002
026500*                                                                 RWRD1002
026600     MOVE MW-CUST-ID             TO HE-CUST-ID.                   RWRD1002
026700     MOVE MW-CUST-NAME           TO HE-CUST-NAME.                 RWRD1002
026800     MOVE MW-CUST-PHONE          TO HE-CUST-PHONE.                RWRD1002
026900     MOVE MW-START-DATE          TO HE-START-DATE.                RWRD1002
027000     MOVE MW-END-DATE            TO HE-END-DATE.                  RWRD1002
027100     MOVE MW-GRAND-TOTAL         TO HE-GRAND-TOTAL.               RWRD1002
027200     PERFORM 100000-READ-MTHTOT-RECORD THRU 100099-EXIT.          RWRD1002
027300*                                                                 RWRD1002
027400 200099-EXIT.                                                     RWRD1002
027500     EXIT.                                                        RWRD1002
027600*                                                                 RWRD1002
027700*---------------------------------------------------------------- RWRD1002
027800* IMPRIME O CABECALHO DO EXTRATO - DATA/HORA DE EMISSAO, NUMERO   RWRD1002
027900* DE PAGINA, DADOS DO CLIENTE E PERIODO, E OS TITULOS DE COLUNA.  RWRD1002
028000*---------------------------------------------------------------- RWRD1002
028100 300000-FORMAT-REPORT-HEADING.                                    RWRD1002
028200*                                                                 RWRD1002
028300     ACCEPT CD-DATE-6 FROM DATE.                                  RWRD1002
028400     ACCEPT CD-TIME-8 FROM TIME.                                  RWRD1002
028500     IF CD-YY < 50                                                RWRD1002
028600         MOVE 20 TO CD-CENTURY                                    RWRD1002
028700     ELSE                                                         RWRD1002
028800         MOVE 19 TO CD-CENTURY                                    RWRD1002
028900     END-IF.                                                      RWRD1002
029000     COMPUTE CD-YEAR = CD-CENTURY * 100 + CD-YY.                  RWRD1002
029100*                                                                 RWRD1002
029200     MOVE CD-MONTH               TO HL1-MONTH.                    RWRD1002
029300     MOVE CD-DAY                 TO HL1-DAY.                      RWRD1002
029400     MOVE CD-YEAR                TO HL1-YEAR.                     RWRD1002
029500     MOVE CD-HOURS               TO HL2-HOURS.                    RWRD1002
029600     MOVE CD-MINUTES             TO HL2-MINUTES.                  RWRD1002
029700*                                                                 RWRD1002
029800     ADD 1 TO PAGE-COUNT.                                         RWRD1002
029900     MOVE PAGE-COUNT              TO HL1-PAGE-NUMBER.             RWRD1002
030000*                                                                 RWRD1002
030100     MOVE HE-CUST-ID              TO HL3-CUST-ID.                 RWRD1002
030200     MOVE HE-CUST-NAME            TO HL3-CUST-NAME.               RWRD1002
030300     MOVE HE-CUST-PHONE           TO HL3-CUST-PHONE.              RWRD1002
030400*                                                                 RWRD1002
030500     MOVE HE-START-DATE           TO WS-START-DATE.               RWRD1002
030600     MOVE WS-START-MONTH          TO HL4-START-MONTH.             RWRD1002
030700     MOVE WS-START-DAY            TO HL4-START-DAY.               RWRD1002
030800     MOVE WS-START-YEAR           TO HL4-START-YEAR.              RWRD1002
030900     MOVE HE-END-DATE             TO WS-END-DATE.                 RWRD1002
031000     MOVE WS-END-MONTH            TO HL4-END-MONTH.               RWRD1002
031100     MOVE WS-END-DAY              TO HL4-END-DAY.                 RWRD1002
031200     MOVE WS-END-YEAR             TO HL4-END-YEAR.                RWRD1002
031300*                                                                 RWRD1002
031400     MOVE HEADING-LINE-1          TO PRINT-AREA.                  RWRD1002
031500     WRITE PRINT-AREA AFTER ADVANCING TOP-OF-FORM.                RWRD1002
031600     MOVE HEADING-LINE-2          TO PRINT-AREA.                  RWRD1002
031700     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.                     RWRD1002
031800     MOVE HEADING-LINE-3          TO PRINT-AREA.                  RWRD1002
031900     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.                    RWRD1002
032000     MOVE HEADING-LINE-4          TO PRINT-AREA.                  RWRD1002
032100     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.                     RWRD1002
032200     MOVE HEADING-LINE-5          TO PRINT-AREA.                  RWRD1002
032300     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.                    RWRD1002
032400*                                                                 RWRD1002
032500     MOVE ZERO TO LINE-COUNT.                                     RWRD1002
032600     MOVE 1    TO SPACE-CONTROL.                                  RWRD1002
032700*                                                                 RWRD1002
032800 300099-EXIT.                                                     RWRD1002
032900     EXIT.                                                        RWRD1002
033000*                                                                 RWRD1002
033100*---------------------------------------------------------------- RWRD1002
033200* IMPRIME UMA LINHA POR MES, NA ORDEM EM QUE CHEGAM DO MTHTOT     RWRD1002
033300* (JA ORDENADAS PELO RWRD1000). REJEITA MES FORA DA FAIXA 1-12    RWRD1002
033400* CONFORME A TABELA DE MESES DO NEGOCIO (VRS006).                 RWRD1002
033500*---------------------------------------------------------------- RWRD1002
033600 400000-PRINT-MONTHLY-DETAIL.                                     RWRD1002
033700*                                                                 RWRD1002
033800     IF LINE-COUNT NOT < LINES-ON-PAGE                            RWRD1002
033900         PERFORM 300000-FORMAT-REPORT-HEADING THRU 300099-EXIT    RWRD1002
034000     END-IF.                                                      RWRD1002
034100*                                                                 RWRD1002
034200     IF MW-MONTH-NUM < 1 OR MW-MONTH-NUM > 12                     RWRD1002
034300         DISPLAY 'RWRD1002 - MES INVALIDO NO ARQUIVO MTHTOT'      RWRD1002
034400         MOVE 16 TO RETURN-CODE                                   RWRD1002
034500         CLOSE MTHTOT RWDRPT                                      RWRD1002
034600         STOP RUN                                                 RWRD1002
034700     END-IF.                                                      RWRD1002
034800*                                                                 RWRD1002
034900     MOVE MW-YEAR                 TO DL-YEAR.                     RWRD1002
035000     MOVE WS-MONTH-NAME-ENTRY (MW-MONTH-NUM) TO DL-MONTH-NAME.    RWRD1002
035100     MOVE MW-MONTH-POINTS         TO DL-POINTS.                   RWRD1002
035200     MOVE MONTHLY-DETAIL-LINE     TO PRINT-AREA.                  RWRD1002
035300     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.        RWRD1002
035400     ADD 1 TO LINE-COUNT.                                         RWRD1002
035500     MOVE 1 TO SPACE-CONTROL.                                     RWRD1002
035600*                                                                 RWRD1002
035700     PERFORM 100000-READ-MTHTOT-RECORD THRU 100099-EXIT.          RWRD1002
035800*                                                                 RWRD1002
035900 400099-EXIT.                                                     RWRD1002
036000     EXIT.                                                        RWRD1002
036100*                                                                 RWRD1002
036200*---------------------------------------------------------------- RWRD1002
036300* IMPRIME A LINHA DE TOTAL GERAL DE PONTOS DO PERIODO.            RWRD1002
036400*---------------------------------------------------------------- RWRD1002
036500 500000-PRINT-GRAND-TOTAL.                                        RWRD1002
036600*                                                                 RWRD1002
036700     MOVE HE-GRAND-TOTAL          TO GTL-TOTAL-POINTS.            RWRD1002
036800     MOVE GRAND-TOTAL-LINE        TO PRINT-AREA.                  RWRD1002
036900     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.                    RWRD1002
037000*                                                                 RWRD1002
037100 500099-EXIT.                                                     RWRD1002
037200     EXIT.                                                        RWRD1002
037300*                                                                 RWRD1002
037400*================================================================ RWRD1002
037500*          F I M   D O   P R O G R A M A   R W R D 1 0 0 2        RWRD1002
037600*================================================================ RWRD1002
